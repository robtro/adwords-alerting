000100*****************************************************************         
000200*    PROGRAM   :  ALRTACT                                                 
000300*    SYSTEM    :  ACCOUNT ALERTING SYSTEM - JOB STEP 2                    
000400*                                                                         
000500*    RUNS THE CONFIGURED OUTPUT ACTIONS AGAINST THE ENRICHED              
000600*    ALERT ROWS WRITTEN BY ALRTRULE (THE ALRTENR WORK FILE).              
000700*    EACH ACTION MAKES ITS OWN COMPLETE PASS OVER ALRTENR --              
000800*    INITIALIZE, ONE CALL PER ROW, THEN FINALIZE -- IN THIS               
000900*    ORDER:                                                               
001000*                                                                         
001100*        1.  CONSOLE WRITER    (SYSOUT LISTING)                           
001200*        2.  LOG FILE WRITER   (ALRTOUT)                                  
001300*        3.  EMAIL SENDER      (ALRTEML, ONE BODY PER MANAGER)            
001400*        4.  DB PERSISTER      (ALRTPERS, RELATIVE, BATCHED)              
001500*                                                                         
001600*    CHANGE LOG                                                           
001700*    DATE     BY    REQUEST    DESCRIPTION                                
001800*    -------- ----- ---------- ------------------------------             
001900*    04/30/93 RSK   AW-0023    ORIGINAL PROGRAM - CONSOLE AND LOG         
002000*                              FILE WRITERS ONLY                          
002100*    09/23/98 PDW   AW-0051    PICKED UP NEW ENR-ALERT-MESSAGE            
002200*                              FIELD FROM ALRTCPY -- DISPLAYED BY         
002300*                              CONSOLE WRITER, WRITTEN TO ALRTOUT         
002400*                              BY LOG FILE WRITER                         
002500*    11/04/98 PDW   AW-0055    ADDED EMAIL-BUNDLE ACTION, GROUPED         
002600*                              BY ACCOUNT MANAGER THEN ACCOUNT            
002700*    12/29/98 PDW   AW-0058    Y2K - WINDOWED 2-DIGIT YEAR ON THE         
002800*                              RUN TIMESTAMP (SEE 1500-INIT-RUN)          
002900*    02/17/99 TJR   AW-0062    ADDED SQL-DB-PERSISTER ACTION, 100         
003000*                              ROW BATCH FLUSH, END-OF-RUN COUNT          
003100*    05/03/99 TJR   AW-0067    ACCOUNT ID DASH-STRIP NOW HANDLES          
003200*                              A BLANK EXTERNAL CUSTOMER ID               
003300*    07/19/99 TJR   AW-0063    ADDED WS-ROWS-SEEN COUNTER TO              
003400*                              5000-READ-ENR-ROW, DIAGNOSTIC ONLY         
003500*    11/30/99 PDW   AW-0066    WIDENED MONTHLY-BUDGET-TXT FROM            
003600*                              X(6) TO X(7) -- SEE ALRTCPY                
003700*    01/18/00 PDW   AW-0069    Y2K FOLLOW-UP - CONFIRMED PERS-TS-         
003800*                              CC/PERS-TS-YY PAIR CORRECT PAST            
003900*                              THE CENTURY ROLLOVER                       
004000*    04/10/00 TJR   AW-0070    WIDENED PERS-ACCOUNT-ID FROM 9(12)         
004100*                              TO 9(18) -- SEE ALRTPERS                   
004200*    06/05/01 LJT   AW-0074    WIDENED CAMPAIGNNAME PASSTHROUGH           
004300*                              FROM X(60) TO X(100) -- SEE ALRTCPY        
004400*    09/12/01 TJR   AW-0076    WIDENED ALRTPERS FILLER PAD FOR            
004500*                              FUTURE FIELD GROWTH                        
004600*    02/11/02 TJR   AW-0082    REMOVED UNUSED COPY ALRTTAB -- THE         
004700*                              FOUR ACTIONS NEVER REFERENCE THE           
004800*                              MANAGER/BUDGET TABLES, ONLY THE            
004900*                              ENR-ACCT-MGR FIELDS ALRTRULE STAMPS        
005000*****************************************************************         
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID. ALRTACT.                                                     
005300 AUTHOR. R S KOWALSKI.                                                    
005400 INSTALLATION. ACCOUNT ALERTING SYSTEMS UNIT.                             
005500 DATE-WRITTEN. 04/30/93.                                                  
005600 DATE-COMPILED.                                                           
005700 SECURITY. NON-CONFIDENTIAL.                                              
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER. IBM-3090.                                               
006100 OBJECT-COMPUTER. IBM-3090.                                               
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM                                                   
006400     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED                               
006500            OFF STATUS IS WS-NOT-A-RERUN                                  
006600     CLASS ACCT-ID-DIGITS IS '0' THRU '9'.                                
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900     SELECT ALRTENR-FILE  ASSIGN TO ALRTENR                               
007000             FILE STATUS IS WS-ALRTENR-STATUS.                            
007100     SELECT ALRTOUT-FILE  ASSIGN TO ALRTOUT                               
007200             ORGANIZATION IS LINE SEQUENTIAL                              
007300             FILE STATUS IS WS-ALRTOUT-STATUS.                            
007400     SELECT ALRTEML-FILE  ASSIGN TO ALRTEML                               
007500             ORGANIZATION IS LINE SEQUENTIAL                              
007600             FILE STATUS IS WS-ALRTEML-STATUS.                            
007700     SELECT ALRTPERS-FILE ASSIGN TO ALRTPERS                              
007800             ORGANIZATION IS RELATIVE                                     
007900             ACCESS MODE IS SEQUENTIAL                                    
008000             RELATIVE KEY IS WS-PERS-REL-KEY                              
008100             FILE STATUS IS WS-ALRTPERS-STATUS.                           
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400*****************************************************************         
008500*    ALRTENR  --  ENRICHED ALERT ROWS FROM ALRTRULE (INPUT)               
008600*****************************************************************         
008700 FD  ALRTENR-FILE                                                         
008800     LABEL RECORDS ARE STANDARD.                                          
008900     COPY ALRTCPY REPLACING ==:TAG:== BY ==ENR==.                         
009000*****************************************************************         
009100*    ALRTOUT  --  LOG FILE WRITER OUTPUT (ONE LINE PER ALERT)             
009200*****************************************************************         
009300 FD  ALRTOUT-FILE                                                         
009400     LABEL RECORDS ARE STANDARD.                                          
009500 01  ALRTOUT-RECORD.                                                      
009600     05  ALRTOUT-TEXT                 PIC X(500).                         
009700     05  FILLER                       PIC X(20).                          
009800*****************************************************************         
009900*    ALRTEML  --  EMAIL BUNDLE OUTPUT (ONE BODY PER MANAGER)              
010000*****************************************************************         
010100 FD  ALRTEML-FILE                                                         
010200     LABEL RECORDS ARE STANDARD.                                          
010300 01  ALRTEML-RECORD.                                                      
010400     05  ALRTEML-TEXT                 PIC X(500).                         
010500     05  FILLER                       PIC X(20).                          
010600*****************************************************************         
010700*    ALRTPERS --  ALERT PERSISTENCE FILE (RELATIVE, APPEND ONLY)          
010800*****************************************************************         
010900 FD  ALRTPERS-FILE                                                        
011000     LABEL RECORDS ARE STANDARD.                                          
011100     COPY ALRTPERS.                                                       
011200 WORKING-STORAGE SECTION.                                                 
011300*****************************************************************         
011400*    FILE STATUS CODES AND SWITCHES                                       
011500*****************************************************************         
011600 01  WS-FILE-STATUS-CODES.                                                
011700     05  WS-ALRTENR-STATUS            PIC X(02) VALUE SPACES.             
011800         88  ALRTENR-OK               VALUE '00'.                         
011900     05  WS-ALRTOUT-STATUS            PIC X(02) VALUE SPACES.             
012000         88  ALRTOUT-OK               VALUE '00'.                         
012100     05  WS-ALRTEML-STATUS            PIC X(02) VALUE SPACES.             
012200         88  ALRTEML-OK               VALUE '00'.                         
012300     05  WS-ALRTPERS-STATUS           PIC X(02) VALUE SPACES.             
012400         88  ALRTPERS-OK              VALUE '00'.                         
012500 01  WS-SWITCHES.                                                         
012600     05  WS-ALRTENR-EOF-SW            PIC X(01) VALUE 'N'.                
012700         88  ALRTENR-EOF              VALUE 'Y'.                          
012800     05  WS-RERUN-SW                  PIC X(01) VALUE 'N'.                
012900         88  WS-RERUN-REQUESTED       VALUE 'Y'.                          
013000         88  WS-NOT-A-RERUN           VALUE 'N'.                          
013100     05  FILLER                       PIC X(02) VALUE SPACES.             
013200*        THE TWO BUCKETING SWITCHES BELOW ARE SCRATCH FOR THE             
013300*        EMAIL-SENDER FIND-OR-ADD SCANS ONLY, SO THEY ARE CARRIED         
013400*        AS STANDALONE 77-LEVELS RATHER THAN IN WS-SWITCHES.              
013500 77  WS-MGR-FOUND-SW                  PIC X(01) VALUE 'N'.                
013600     88  WS-MGR-FOUND                 VALUE 'Y'.                          
013700 77  WS-ACCT-FOUND-SW                 PIC X(01) VALUE 'N'.                
013800     88  WS-ACCT-FOUND                VALUE 'Y'.                          
013900*****************************************************************         
014000*    RUN TIMESTAMP - STAMPED ON THE CONSOLE/LOG HEADERS AND ON            
014100*    EVERY ROW PERSISTED TO ALRTPERS                                      
014200*****************************************************************         
014300 01  WS-CURRENT-DATE-TIME.                                                
014400     05  WS-CURR-DATE.                                                    
014500         10  WS-CURR-YY               PIC 9(02).                          
014600         10  WS-CURR-MM               PIC 9(02).                          
014700         10  WS-CURR-DD               PIC 9(02).                          
014800     05  WS-CURR-DATE-N REDEFINES WS-CURR-DATE                            
014900                                      PIC 9(06).                          
015000     05  WS-CURR-TIME.                                                    
015100         10  WS-CURR-HH               PIC 9(02).                          
015200         10  WS-CURR-MN               PIC 9(02).                          
015300         10  WS-CURR-SS               PIC 9(02).                          
015400         10  WS-CURR-HS               PIC 9(02).                          
015500     05  WS-CURR-TIME-N REDEFINES WS-CURR-TIME                            
015600                                      PIC 9(08).                          
015700     05  WS-FULL-YEAR                 PIC 9(04) VALUE 0.                  
015800     05  WS-FULL-YEAR-PARTS REDEFINES WS-FULL-YEAR.                       
015900         10  WS-FULL-YEAR-CC          PIC 9(02).                          
016000         10  WS-FULL-YEAR-YY          PIC 9(02).                          
016100 01  WS-HDR-LINE                      PIC X(80) VALUE SPACES.             
016200*****************************************************************         
016300*    COUNTERS                                                             
016400*****************************************************************         
016500 01  WS-COUNTERS.                                                         
016600     05  WS-ROWS-SEEN                 PIC S9(9) COMP-3 VALUE +0.          
016700     05  WS-MGR-COUNT                 PIC S9(4) COMP-3 VALUE +0.          
016800     05  WS-PERS-BATCH-CNT            PIC S9(4) COMP-3 VALUE +0.          
016900     05  WS-PERS-TOTAL-CNT            PIC S9(9) COMP-3 VALUE +0.          
017000     05  WS-PERS-REL-KEY              PIC S9(9) COMP-3 VALUE +0.          
017100     05  WS-SCAN-IDX2                 PIC S9(4) COMP-3 VALUE +0.          
017200*****************************************************************         
017300*    ACCOUNT ID NORMALIZATION WORK - STRIPS DASHES OUT OF THE             
017400*    EXTERNAL CUSTOMER ID BEFORE IT GOES INTO PERS-ACCOUNT-ID             
017500*****************************************************************         
017600 01  WS-ACCTID-WORK.                                                      
017700     05  WS-ACCTID-DIGITS             PIC X(20) VALUE SPACES.             
017800     05  WS-ACCTID-LEN                PIC S9(4) COMP-3 VALUE +0.          
017900     05  WS-ACCTID-NUM-STAGE          PIC 9(18) VALUE 0.                  
018000*****************************************************************         
018100*    EMAIL-BUNDLE SUBJECT - SAME ON EVERY MANAGER'S EMAIL IN A            
018200*    GIVEN RUN, PER THE MAILER CONFIGURATION                              
018300*****************************************************************         
018400 01  WS-EMAIL-SUBJECT                 PIC X(60) VALUE                     
018500         'ACCOUNT ALERTING SYSTEM - DAILY ALERT SUMMARY'.                 
018600*****************************************************************         
018700*    PER-ACCOUNT-MANAGER EMAIL BUCKETS                                    
018800*                                                                         
018900*    THE ROUND-ROBIN ASSIGNMENT IN ALRTRULE ONLY EVER PICKS ONE           
019000*    OF THE TWO MANAGERS ON WS-ACCT-MGR-TABLE, SO THE OUTER               
019100*    TABLE IS SIZED TO 2.  THE ACCOUNT AND MESSAGE LIMITS BELOW           
019200*    ARE SIZED FOR A NORMAL DAILY RUN - RAISE THEM IF A RUN EVER          
019300*    ABENDS AT 9999-ABEND WITH A TABLE-FULL MESSAGE.                      
019400*****************************************************************         
019500 01  WS-MGR-TABLE.                                                        
019600     05  WS-MGR-ENTRY OCCURS 2 TIMES INDEXED BY WS-MGR-IDX.               
019700         10  WS-MGR-EMAIL             PIC X(100) VALUE SPACES.            
019800         10  WS-MGR-ACCT-COUNT        PIC S9(4) COMP-3 VALUE +0.          
019900         10  WS-MGR-ACCT-ENTRY OCCURS 50 TIMES                            
020000                 INDEXED BY WS-ACCT-IDX.                                  
020100             15  WS-MGR-ACCT-ID       PIC X(20) VALUE SPACES.             
020200             15  WS-MGR-MSG-COUNT     PIC S9(4) COMP-3 VALUE +0.          
020300             15  WS-MGR-MSG-ENTRY OCCURS 10 TIMES                         
020400                     INDEXED BY WS-MSG-IDX.                               
020500                 20  WS-MGR-MSG-TEXT  PIC X(500) VALUE SPACES.            
020600 PROCEDURE DIVISION.                                                      
020700*****************************************************************         
020800*    0000-MAIN-DRIVER                                                     
020900*        RUNS THE FOUR ACTIONS IN THEIR CONFIGURED ORDER.  EACH           
021000*        ACTION OPENS AND CLOSES ALRTENR ON ITS OWN - THERE IS            
021100*        NO SHARING OF AN OPEN FILE ACROSS ACTIONS.                       
021200*****************************************************************         
021300 0000-MAIN-DRIVER.                                                        
021400     PERFORM 1500-INIT-RUN       THRU 1500-EXIT.                          
021500     PERFORM 1000-CONSOLE-WRITER THRU 1000-EXIT.                          
021600     PERFORM 2000-LOGFILE-WRITER THRU 2000-EXIT.                          
021700     PERFORM 3000-EMAIL-SENDER  THRU 3000-EXIT.                           
021800     PERFORM 4000-DB-PERSISTER  THRU 4000-EXIT.                           
021900     GOBACK.                                                              
022000*****************************************************************         
022100*    1500-INIT-RUN                                                        
022200*        CAPTURES THE RUN TIMESTAMP ONCE, FOR ALL FOUR ACTIONS.           
022300*    12/29/98 PDW AW-0058 WINDOWED 2-DIGIT YEAR - 00-49 IS 20XX,          
022400*                         50-99 IS 19XX.                                  
022500*****************************************************************         
022600 1500-INIT-RUN.                                                           
022700     ACCEPT WS-CURR-DATE FROM DATE.                                       
022800     ACCEPT WS-CURR-TIME FROM TIME.                                       
022900     IF WS-CURR-YY < 50                                                   
023000         COMPUTE WS-FULL-YEAR = 2000 + WS-CURR-YY                         
023100     ELSE                                                                 
023200         COMPUTE WS-FULL-YEAR = 1900 + WS-CURR-YY                         
023300     END-IF.                                                              
023400     IF WS-RERUN-REQUESTED                                                
023500         DISPLAY 'ALRTACT: UPSI-0 ON - THIS IS A RERUN'                   
023600     END-IF.                                                              
023700 1500-EXIT. EXIT.                                                         
023800*****************************************************************         
023900*    1000-CONSOLE-WRITER                                                  
024000*        SIMPLE-CONSOLE-WRITER ACTION.  HEADER, ONE DISPLAY PER           
024100*        ROW, BLANK-LINE FOOTER.                                          
024200*****************************************************************         
024300 1000-CONSOLE-WRITER.                                                     
024400     OPEN INPUT ALRTENR-FILE.                                             
024500     IF NOT ALRTENR-OK                                                    
024600         DISPLAY 'ALRTACT: ALRTENR OPEN FAILED ' WS-ALRTENR-STATUS        
024700         GO TO 9999-ABEND                                                 
024800     END-IF.                                                              
024900     PERFORM 1010-CONSOLE-HEADER THRU 1010-EXIT.                          
025000     PERFORM 5000-READ-ENR-ROW   THRU 5000-EXIT.                          
025100     PERFORM 1020-CONSOLE-ROW    THRU 1020-EXIT                           
025200             UNTIL ALRTENR-EOF.                                           
025300     DISPLAY SPACE.                                                       
025400     CLOSE ALRTENR-FILE.                                                  
025500 1000-EXIT. EXIT.                                                         
025600 1010-CONSOLE-HEADER.                                                     
025700     MOVE SPACES TO WS-HDR-LINE.                                          
025800     STRING 'ALRTACT RUN HEADER - ' WS-FULL-YEAR '-' WS-CURR-MM           
025900             '-' WS-CURR-DD ' ' WS-CURR-HH ':' WS-CURR-MN ':'             
026000             WS-CURR-SS DELIMITED BY SIZE INTO WS-HDR-LINE.               
026100     DISPLAY WS-HDR-LINE.                                                 
026200 1010-EXIT. EXIT.                                                         
026300 1020-CONSOLE-ROW.                                                        
026400     DISPLAY ENR-ALERT-MESSAGE.                                           
026500     PERFORM 5000-READ-ENR-ROW THRU 5000-EXIT.                            
026600 1020-EXIT. EXIT.                                                         
026700*****************************************************************         
026800*    2000-LOGFILE-WRITER                                                  
026900*        SIMPLE-LOG-FILE-WRITER ACTION.  SAME SHAPE AS THE                
027000*        CONSOLE WRITER BUT ONTO ALRTOUT, WITH AN EXPLICIT                
027100*        END-OF-RUN MARKER LINE FOR A FOOTER.                             
027200*****************************************************************         
027300 2000-LOGFILE-WRITER.                                                     
027400     OPEN INPUT ALRTENR-FILE.                                             
027500     IF NOT ALRTENR-OK                                                    
027600         DISPLAY 'ALRTACT: ALRTENR OPEN FAILED ' WS-ALRTENR-STATUS        
027700         GO TO 9999-ABEND                                                 
027800     END-IF.                                                              
027900     OPEN OUTPUT ALRTOUT-FILE.                                            
028000     IF NOT ALRTOUT-OK                                                    
028100         DISPLAY 'ALRTACT: ALRTOUT OPEN FAILED ' WS-ALRTOUT-STATUS        
028200         GO TO 9999-ABEND                                                 
028300     END-IF.                                                              
028400     PERFORM 2010-LOG-HEADER  THRU 2010-EXIT.                             
028500     PERFORM 5000-READ-ENR-ROW THRU 5000-EXIT.                            
028600     PERFORM 2020-LOG-ROW     THRU 2020-EXIT                              
028700             UNTIL ALRTENR-EOF.                                           
028800     PERFORM 2030-LOG-FOOTER  THRU 2030-EXIT.                             
028900     CLOSE ALRTENR-FILE ALRTOUT-FILE.                                     
029000 2000-EXIT. EXIT.                                                         
029100 2010-LOG-HEADER.                                                         
029200     MOVE SPACES TO ALRTOUT-RECORD.                                       
029300     STRING 'ALRTACT RUN HEADER - ' WS-FULL-YEAR '-' WS-CURR-MM           
029400             '-' WS-CURR-DD ' ' WS-CURR-HH ':' WS-CURR-MN ':'             
029500             WS-CURR-SS DELIMITED BY SIZE INTO ALRTOUT-TEXT.              
029600     WRITE ALRTOUT-RECORD.                                                
029700 2010-EXIT. EXIT.                                                         
029800 2020-LOG-ROW.                                                            
029900     MOVE SPACES TO ALRTOUT-RECORD.                                       
030000     MOVE ENR-ALERT-MESSAGE TO ALRTOUT-TEXT.                              
030100     WRITE ALRTOUT-RECORD.                                                
030200     PERFORM 5000-READ-ENR-ROW THRU 5000-EXIT.                            
030300 2020-EXIT. EXIT.                                                         
030400 2030-LOG-FOOTER.                                                         
030500     MOVE SPACES TO ALRTOUT-RECORD.                                       
030600     MOVE 'END OF RUN' TO ALRTOUT-TEXT.                                   
030700     WRITE ALRTOUT-RECORD.                                                
030800 2030-EXIT. EXIT.                                                         
030900*****************************************************************         
031000*    3000-EMAIL-SENDER                                                    
031100*        PER-ACCOUNT-MANAGER-EMAIL-SENDER ACTION.  PASS 1 BUCKETS         
031200*        EVERY ROW BY MANAGER EMAIL AND THEN BY EXTERNAL CUSTOMER         
031300*        ID, PRESERVING THE ORDER EACH WAS FIRST SEEN.  PASS 2,           
031400*        AT FINALIZE, WRITES ONE EMAIL BODY PER MANAGER.                  
031500*    11/04/98 PDW AW-0055 ORIGINAL ACTION.                                
031600*****************************************************************         
031700 3000-EMAIL-SENDER.                                                       
031800     OPEN INPUT ALRTENR-FILE.                                             
031900     IF NOT ALRTENR-OK                                                    
032000         DISPLAY 'ALRTACT: ALRTENR OPEN FAILED ' WS-ALRTENR-STATUS        
032100         GO TO 9999-ABEND                                                 
032200     END-IF.                                                              
032300     PERFORM 5000-READ-ENR-ROW THRU 5000-EXIT.                            
032400     PERFORM 3010-BUCKET-ROW   THRU 3010-EXIT                             
032500             UNTIL ALRTENR-EOF.                                           
032600     CLOSE ALRTENR-FILE.                                                  
032700     OPEN OUTPUT ALRTEML-FILE.                                            
032800     IF NOT ALRTEML-OK                                                    
032900         DISPLAY 'ALRTACT: ALRTEML OPEN FAILED ' WS-ALRTEML-STATUS        
033000         GO TO 9999-ABEND                                                 
033100     END-IF.                                                              
033200     PERFORM 3100-FINALIZE-EMAILS THRU 3100-EXIT.                         
033300     CLOSE ALRTEML-FILE.                                                  
033400 3000-EXIT. EXIT.                                                         
033500 3010-BUCKET-ROW.                                                         
033600     PERFORM 3020-FIND-OR-ADD-MGR  THRU 3020-EXIT.                        
033700     PERFORM 3030-FIND-OR-ADD-ACCT THRU 3030-EXIT.                        
033800     PERFORM 3040-ADD-MSG          THRU 3040-EXIT.                        
033900     PERFORM 5000-READ-ENR-ROW     THRU 5000-EXIT.                        
034000 3010-EXIT. EXIT.                                                         
034100 3020-FIND-OR-ADD-MGR.                                                    
034200     MOVE 'N' TO WS-MGR-FOUND-SW.                                         
034300     SET WS-MGR-IDX TO 1.                                                 
034400     PERFORM 3021-SCAN-MGR-ENTRY THRU 3021-EXIT                           
034500             UNTIL WS-MGR-IDX > WS-MGR-COUNT OR WS-MGR-FOUND.             
034600     IF WS-MGR-FOUND                                                      
034700         GO TO 3020-EXIT                                                  
034800     END-IF.                                                              
034900     IF WS-MGR-COUNT NOT < 2                                              
035000         DISPLAY 'ALRTACT: WS-MGR-TABLE FULL'                             
035100         GO TO 9999-ABEND                                                 
035200     END-IF.                                                              
035300     ADD 1 TO WS-MGR-COUNT.                                               
035400     SET WS-MGR-IDX TO WS-MGR-COUNT.                                      
035500     MOVE ENR-ACCT-MGR-EMAIL TO WS-MGR-EMAIL (WS-MGR-IDX).                
035600 3020-EXIT. EXIT.                                                         
035700 3021-SCAN-MGR-ENTRY.                                                     
035800     IF WS-MGR-EMAIL (WS-MGR-IDX) = ENR-ACCT-MGR-EMAIL                    
035900         MOVE 'Y' TO WS-MGR-FOUND-SW                                      
036000     ELSE                                                                 
036100         SET WS-MGR-IDX UP BY 1.                                          
036200 3021-EXIT. EXIT.                                                         
036300 3030-FIND-OR-ADD-ACCT.                                                   
036400     MOVE 'N' TO WS-ACCT-FOUND-SW.                                        
036500     SET WS-ACCT-IDX TO 1.                                                
036600     PERFORM 3031-SCAN-ACCT-ENTRY THRU 3031-EXIT                          
036700             UNTIL WS-ACCT-IDX > WS-MGR-ACCT-COUNT (WS-MGR-IDX)           
036800                 OR WS-ACCT-FOUND.                                        
036900     IF WS-ACCT-FOUND                                                     
037000         GO TO 3030-EXIT                                                  
037100     END-IF.                                                              
037200     IF WS-MGR-ACCT-COUNT (WS-MGR-IDX) NOT < 50                           
037300         DISPLAY 'ALRTACT: WS-MGR-ACCT-ENTRY FULL'                        
037400         GO TO 9999-ABEND                                                 
037500     END-IF.                                                              
037600     ADD 1 TO WS-MGR-ACCT-COUNT (WS-MGR-IDX).                             
037700     SET WS-ACCT-IDX TO WS-MGR-ACCT-COUNT (WS-MGR-IDX).                   
037800     MOVE ENR-EXTERNAL-CUST-ID                                            
037900             TO WS-MGR-ACCT-ID (WS-MGR-IDX, WS-ACCT-IDX).                 
038000 3030-EXIT. EXIT.                                                         
038100 3031-SCAN-ACCT-ENTRY.                                                    
038200     IF WS-MGR-ACCT-ID (WS-MGR-IDX, WS-ACCT-IDX)                          
038300             = ENR-EXTERNAL-CUST-ID                                       
038400         MOVE 'Y' TO WS-ACCT-FOUND-SW                                     
038500     ELSE                                                                 
038600         SET WS-ACCT-IDX UP BY 1.                                         
038700 3031-EXIT. EXIT.                                                         
038800 3040-ADD-MSG.                                                            
038900     IF WS-MGR-MSG-COUNT (WS-MGR-IDX, WS-ACCT-IDX) NOT < 10               
039000         DISPLAY 'ALRTACT: WS-MGR-MSG-ENTRY FULL'                         
039100         GO TO 9999-ABEND                                                 
039200     END-IF.                                                              
039300     ADD 1 TO WS-MGR-MSG-COUNT (WS-MGR-IDX, WS-ACCT-IDX).                 
039400     SET WS-MSG-IDX TO WS-MGR-MSG-COUNT (WS-MGR-IDX, WS-ACCT-IDX).        
039500     MOVE ENR-ALERT-MESSAGE TO                                            
039600         WS-MGR-MSG-TEXT (WS-MGR-IDX, WS-ACCT-IDX, WS-MSG-IDX).           
039700 3040-EXIT. EXIT.                                                         
039800 3100-FINALIZE-EMAILS.                                                    
039900     SET WS-MGR-IDX TO 1.                                                 
040000     PERFORM 3110-WRITE-MGR-EMAIL THRU 3110-EXIT                          
040100             UNTIL WS-MGR-IDX > WS-MGR-COUNT.                             
040200 3100-EXIT. EXIT.                                                         
040300 3110-WRITE-MGR-EMAIL.                                                    
040400     MOVE SPACES TO ALRTEML-RECORD.                                       
040500     STRING 'TO: ' WS-MGR-EMAIL (WS-MGR-IDX)                              
040600             DELIMITED BY SIZE INTO ALRTEML-TEXT.                         
040700     WRITE ALRTEML-RECORD.                                                
040800     MOVE SPACES TO ALRTEML-RECORD.                                       
040900     STRING 'SUBJECT: ' WS-EMAIL-SUBJECT                                  
041000             DELIMITED BY SIZE INTO ALRTEML-TEXT.                         
041100     WRITE ALRTEML-RECORD.                                                
041200     SET WS-ACCT-IDX TO 1.                                                
041300     PERFORM 3120-WRITE-ACCT-GROUP THRU 3120-EXIT                         
041400             UNTIL WS-ACCT-IDX > WS-MGR-ACCT-COUNT (WS-MGR-IDX).          
041500     MOVE SPACES TO ALRTEML-RECORD.                                       
041600     WRITE ALRTEML-RECORD.                                                
041700     SET WS-MGR-IDX UP BY 1.                                              
041800 3110-EXIT. EXIT.                                                         
041900 3120-WRITE-ACCT-GROUP.                                                   
042000     MOVE SPACES TO ALRTEML-RECORD.                                       
042100     STRING 'ACCOUNT ' WS-MGR-ACCT-ID (WS-MGR-IDX, WS-ACCT-IDX)           
042200             ':' DELIMITED BY SIZE INTO ALRTEML-TEXT.                     
042300     WRITE ALRTEML-RECORD.                                                
042400     SET WS-MSG-IDX TO 1.                                                 
042500     PERFORM 3130-WRITE-MSG-LINE THRU 3130-EXIT                           
042600             UNTIL WS-MSG-IDX >                                           
042700                 WS-MGR-MSG-COUNT (WS-MGR-IDX, WS-ACCT-IDX).              
042800     SET WS-ACCT-IDX UP BY 1.                                             
042900 3120-EXIT. EXIT.                                                         
043000 3130-WRITE-MSG-LINE.                                                     
043100     MOVE SPACES TO ALRTEML-RECORD.                                       
043200     STRING '    '                                                        
043300             WS-MGR-MSG-TEXT (WS-MGR-IDX, WS-ACCT-IDX, WS-MSG-IDX)        
043400             DELIMITED BY SIZE INTO ALRTEML-TEXT.                         
043500     WRITE ALRTEML-RECORD.                                                
043600     SET WS-MSG-IDX UP BY 1.                                              
043700 3130-EXIT. EXIT.                                                         
043800*****************************************************************         
043900*    4000-DB-PERSISTER                                                    
044000*        SQL-DB-PERSISTER ACTION.  ALRTPERS STANDS IN FOR THE             
044100*        TARGET TABLE - THERE IS NO LIVE DATABASE CONNECTION IN           
044200*        THIS JOB.  ROWS ARE COUNTED TOWARD A 100-ROW BATCH; THE          
044300*        DISPLAY AT EVERY 100TH ROW AND AT FINALIZE STANDS IN FOR         
044400*        THE ORIGINAL SYSTEM'S JDBC BATCH-INSERT FLUSH.                   
044500*    02/17/99 TJR AW-0062 ORIGINAL ACTION.                                
044600*****************************************************************         
044700 4000-DB-PERSISTER.                                                       
044800     OPEN INPUT ALRTENR-FILE.                                             
044900     IF NOT ALRTENR-OK                                                    
045000         DISPLAY 'ALRTACT: ALRTENR OPEN FAILED ' WS-ALRTENR-STATUS        
045100         GO TO 9999-ABEND                                                 
045200     END-IF.                                                              
045300     OPEN OUTPUT ALRTPERS-FILE.                                           
045400     IF NOT ALRTPERS-OK                                                   
045500         DISPLAY 'ALRTACT: ALRTPERS OPEN FAILED '                         
045600                 WS-ALRTPERS-STATUS                                       
045700         GO TO 9999-ABEND                                                 
045800     END-IF.                                                              
045900     PERFORM 5000-READ-ENR-ROW THRU 5000-EXIT.                            
046000     PERFORM 4010-PERSIST-ROW  THRU 4010-EXIT                             
046100             UNTIL ALRTENR-EOF.                                           
046200     IF WS-PERS-BATCH-CNT > 0                                             
046300         DISPLAY 'ALRTACT: FINAL BATCH FLUSH - ' WS-PERS-BATCH-CNT        
046400                 ' ROWS'                                                  
046500         MOVE 0 TO WS-PERS-BATCH-CNT                                      
046600     END-IF.                                                              
046700     DISPLAY 'ALRTACT: TOTAL ROWS PERSISTED - ' WS-PERS-TOTAL-CNT.        
046800     CLOSE ALRTENR-FILE ALRTPERS-FILE.                                    
046900 4000-EXIT. EXIT.                                                         
047000 4010-PERSIST-ROW.                                                        
047100     PERFORM 4020-BUILD-PERS-RECORD THRU 4020-EXIT.                       
047200     ADD 1 TO WS-PERS-REL-KEY.                                            
047300     WRITE PERS-ALERT-RECORD.                                             
047400     IF NOT ALRTPERS-OK                                                   
047500         DISPLAY 'ALRTACT: ALRTPERS WRITE FAILED '                        
047600                 WS-ALRTPERS-STATUS                                       
047700         GO TO 9999-ABEND                                                 
047800     END-IF.                                                              
047900     ADD 1 TO WS-PERS-BATCH-CNT.                                          
048000     ADD 1 TO WS-PERS-TOTAL-CNT.                                          
048100     IF WS-PERS-BATCH-CNT = 100                                           
048200         DISPLAY 'ALRTACT: BATCH FLUSH - 100 ROWS'                        
048300         MOVE 0 TO WS-PERS-BATCH-CNT                                      
048400     END-IF.                                                              
048500     PERFORM 5000-READ-ENR-ROW THRU 5000-EXIT.                            
048600 4010-EXIT. EXIT.                                                         
048700 4020-BUILD-PERS-RECORD.                                                  
048800     MOVE SPACES TO PERS-ALERT-RECORD.                                    
048900     MOVE WS-FULL-YEAR-CC TO PERS-TS-CC.                                  
049000     MOVE WS-FULL-YEAR-YY TO PERS-TS-YY.                                  
049100     MOVE WS-CURR-MM TO PERS-TS-MM.                                       
049200     MOVE WS-CURR-DD TO PERS-TS-DD.                                       
049300     MOVE WS-CURR-HH TO PERS-TS-HH.                                       
049400     MOVE WS-CURR-MN TO PERS-TS-MN.                                       
049500     MOVE WS-CURR-SS TO PERS-TS-SS.                                       
049600     PERFORM 4030-NORMALIZE-ACCT-ID THRU 4030-EXIT.                       
049700     MOVE ENR-ACCT-DESC-NAME TO PERS-ACCT-DESC-NAME.                      
049800     MOVE ENR-ACCT-MGR-NAME  TO PERS-ACCT-MGR-NAME.                       
049900     MOVE ENR-ACCT-MGR-EMAIL TO PERS-ACCT-MGR-EMAIL.                      
050000     MOVE ENR-ALERT-MESSAGE  TO PERS-ALERT-MESSAGE.                       
050100 4020-EXIT. EXIT.                                                         
050200*    05/03/99 TJR AW-0067 GUARD AGAINST A BLANK EXTERNAL CUSTOMER         
050300*                         ID - STORE ZERO RATHER THAN ABEND.              
050400 4030-NORMALIZE-ACCT-ID.                                                  
050500     MOVE SPACES TO WS-ACCTID-DIGITS.                                     
050600     MOVE 0 TO WS-ACCTID-LEN.                                             
050700     IF ENR-EXTERNAL-CUST-ID = SPACES                                     
050800         MOVE 0 TO WS-ACCTID-NUM-STAGE                                    
050900     ELSE                                                                 
051000         MOVE 1 TO WS-SCAN-IDX2                                           
051100         PERFORM 4031-STRIP-DASH-CHAR THRU 4031-EXIT                      
051200                 UNTIL WS-SCAN-IDX2 > 20                                  
051300         IF WS-ACCTID-LEN > 0                                             
051400             MOVE WS-ACCTID-DIGITS (1:WS-ACCTID-LEN)                      
051500                     TO WS-ACCTID-NUM-STAGE                               
051600         ELSE                                                             
051700             MOVE 0 TO WS-ACCTID-NUM-STAGE                                
051800         END-IF                                                           
051900     END-IF.                                                              
052000     MOVE WS-ACCTID-NUM-STAGE TO PERS-ACCOUNT-ID.                         
052100 4030-EXIT. EXIT.                                                         
052200 4031-STRIP-DASH-CHAR.                                                    
052300     IF ENR-EXTERNAL-CUST-ID (WS-SCAN-IDX2:1) IS ACCT-ID-DIGITS           
052400         ADD 1 TO WS-ACCTID-LEN                                           
052500         MOVE ENR-EXTERNAL-CUST-ID (WS-SCAN-IDX2:1)                       
052600                 TO WS-ACCTID-DIGITS (WS-ACCTID-LEN:1)                    
052700     END-IF.                                                              
052800     ADD 1 TO WS-SCAN-IDX2.                                               
052900 4031-EXIT. EXIT.                                                         
053000*****************************************************************         
053100*    5000-READ-ENR-ROW                                                    
053200*        COMMON READ PARAGRAPH, SHARED BY ALL FOUR ACTIONS.               
053300*        ALRTENR HAS NO HEADER LINE TO SKIP - IT IS ALRTRULE'S            
053400*        OWN WORK FILE, NOT A CSV REPORT EXTRACT.                         
053500*****************************************************************         
053600 5000-READ-ENR-ROW.                                                       
053700     READ ALRTENR-FILE                                                    
053800         AT END                                                           
053900             MOVE 'Y' TO WS-ALRTENR-EOF-SW                                
054000             GO TO 5000-EXIT                                              
054100     END-READ.                                                            
054200     IF NOT ALRTENR-OK                                                    
054300         DISPLAY 'ALRTACT: ALRTENR READ FAILED ' WS-ALRTENR-STATUS        
054400         GO TO 9999-ABEND                                                 
054500     END-IF.                                                              
054600     ADD 1 TO WS-ROWS-SEEN.                                               
054700 5000-EXIT. EXIT.                                                         
054800*****************************************************************         
054900*    9999-ABEND                                                           
055000*        COMMON ABEND PARAGRAPH - ANY FILE-STATUS FAILURE OR              
055100*        TABLE-CAPACITY OVERFLOW COMES HERE.                              
055200*****************************************************************         
055300 9999-ABEND.                                                              
055400     DISPLAY 'ALRTACT: ABNORMAL TERMINATION'.                             
055500     MOVE 16 TO RETURN-CODE.                                              
055600     GOBACK.                                                              
055700 9999-EXIT. EXIT.                                                         
