000100*****************************************************************         
000200*    ALRTCPY  --  ALERT ROW WORKING COPYBOOK                              
000300*    ACCOUNT ALERTING SYSTEM  -  REPORT ROW LAYOUT                        
000400*                                                                         
000500*    CARRIES ONE ADWORDS-STYLE PERFORMANCE REPORT ROW AS IT MOVES         
000600*    THROUGH THE RULE CHAIN AND OUT TO THE ACTION CHAIN.  FIELDS          
000700*    ARE APPENDED BY THE RULE THAT OWNS THEM -- SEE THE COMMENT           
000800*    BEFORE EACH FIELD BELOW.  CALLING PROGRAM SUPPLIES THE               
000900*    :TAG: REPLACEMENT TO GET ITS OWN PREFIX, E.G.                        
001000*         COPY ALRTCPY REPLACING ==:TAG:== BY ==WS-ROW==.                 
001100*                                                                         
001200*    CHANGE LOG                                                           
001300*    DATE     BY    REQUEST    DESCRIPTION                                
001400*    -------- ----- ---------- ------------------------------             
001500*    03/14/89 RSK   AW-0001    ORIGINAL LAYOUT - COST/CAMPAIGN            
001600*    11/02/91 RSK   AW-0014    ADDED AVG-CPC PASSTHROUGH FIELD            
001700*    06/19/95 LJT   AW-0033    ADDED ACCT MANAGER NAME/EMAIL              
001800*    02/08/96 LJT   AW-0040    ADDED MONTHLY BUDGET FIELD                 
001900*    09/23/98 PDW   AW-0051    ADDED ALERT-MESSAGE, WIDENED FILLER        
002000*    11/30/99 PDW   AW-0066    WIDENED MONTHLY-BUDGET-TXT FROM            
002100*                              X(6) TO X(7) FOR BUDGETS OVER 99999        
002200*    03/02/00 PDW   AW-0069    Y2K FOLLOW-UP - NO LAYOUT CHANGE,          
002300*                              ROW CARRIES NO 2-DIGIT YEAR DATA           
002400*    09/14/00 TJR   AW-0072    WIDENED EXTERNAL-CUST-ID FROM              
002500*                              X(12) TO X(20) FOR NEW ID FORMAT           
002600*    01/22/01 LJT   AW-0073    DOCUMENTED COST-MICROS-RDF AND AVG-        
002700*                              CPC-MICROS-RDF NUMERIC REDEFINES           
002800*    06/05/01 LJT   AW-0074    WIDENED CAMPAIGN-NAME FROM X(60) TO        
002900*                              X(100)                                     
003000*****************************************************************         
003100 01  :TAG:-ALERT-ROW.                                                     
003200*        EXTERNALCUSTOMERID - ADVERTISER ACCOUNT ID (INPUT ROW)           
003300     05  :TAG:-EXTERNAL-CUST-ID          PIC X(20).                       
003400*        ACCOUNTDESCRIPTIVENAME - ACCOUNT NAME (INPUT ROW)                
003500     05  :TAG:-ACCT-DESC-NAME            PIC X(255).                      
003600*        COST - MICRO-AMOUNT ON INPUT, CURRENCY STRING AFTER THE          
003700*        ADD-ACCOUNT-MONTHLY-BUDGET RULE REWRITES IT IN PLACE.            
003800     05  :TAG:-COST-TXT                  PIC X(15).                       
003900     05  :TAG:-COST-MICROS-RDF REDEFINES                                  
004000         :TAG:-COST-TXT                  PIC 9(15).                       
004100*        AVGCPC - PASSTHROUGH MONEY FIELD, MICRO-AMOUNT ON INPUT,         
004200*        CURRENCY STRING AFTER CONVERT-MONEY-VALUE REWRITES IT.           
004300     05  :TAG:-AVG-CPC-TXT               PIC X(15).                       
004400     05  :TAG:-AVG-CPC-MICROS-RDF REDEFINES                               
004500         :TAG:-AVG-CPC-TXT               PIC 9(15).                       
004600*        CAMPAIGNNAME - PASSTHROUGH FIELD, NOT READ BY ANY RULE.          
004700     05  :TAG:-CAMPAIGN-NAME             PIC X(100).                      
004800*        ADDED BY THE ADD-ACCOUNT-MANAGER RULE.                           
004900     05  :TAG:-ACCT-MGR-NAME             PIC X(50).                       
005000     05  :TAG:-ACCT-MGR-EMAIL            PIC X(100).                      
005100*        ADDED BY THE ADD-ACCOUNT-MONTHLY-BUDGET RULE.                    
005200     05  :TAG:-MONTHLY-BUDGET-TXT        PIC X(7).                        
005300     05  :TAG:-MONTHLY-BUDGET-RDF REDEFINES                               
005400         :TAG:-MONTHLY-BUDGET-TXT        PIC 9(7).                        
005500*        ADDED LAST BY ALERT-MESSAGE TEMPLATE RESOLUTION.                 
005600     05  :TAG:-ALERT-MESSAGE             PIC X(500).                      
005700     05  FILLER                          PIC X(10).                       
