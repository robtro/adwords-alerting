000100*****************************************************************         
000200*    ALRTPERS  --  ALERT PERSISTENCE RECORD                               
000300*    ACCOUNT ALERTING SYSTEM                                              
000400*                                                                         
000500*    ONE RECORD PER INSERTED ALERT ROW.  SUBSTITUTES FOR THE              
000600*    SQL TABLE THE ORIGINAL SQL-DB-PERSISTER ACTION INSERTED              
000700*    INTO -- THIS JOB HAS NO LIVE DATABASE, SO THE RELATIVE               
000800*    FILE ALRTPERS IS THE 'TABLE'.  APPEND-ONLY, NO KEYED                 
000900*    LOOKUPS ARE EVER DONE AGAINST IT BY THIS SYSTEM.                     
001000*                                                                         
001100*    CHANGE LOG                                                           
001200*    DATE     BY    REQUEST    DESCRIPTION                                
001300*    -------- ----- ---------- ------------------------------             
001400*    02/17/99 TJR   AW-0062    ORIGINAL LAYOUT - BUILT ALONGSIDE          
001500*                              THE SQL-DB-PERSISTER ACTION                
001600*    05/03/99 TJR   AW-0067    NO CHANGE - REVIEWED WHEN ACCOUNT-         
001700*                              ID DASH-STRIP BLANK GUARD WAS ADDED        
001800*    07/19/99 TJR   AW-0063    NO CHANGE - REVIEWED WHEN RUN-YEAR         
001900*                              DISPLAY WAS ADDED TO ALRTRULE              
002000*    11/30/99 PDW   AW-0066    NO CHANGE - REVIEWED WHEN MONTHLY-         
002100*                              BUDGET-TXT WIDTH GREW TO X(7)              
002200*    01/18/00 PDW   AW-0069    Y2K FOLLOW-UP - CONFIRMED PERS-TS-         
002300*                              CC/PERS-TS-YY PAIR CORRECT PAST            
002400*                              THE CENTURY ROLLOVER                       
002500*    04/10/00 TJR   AW-0070    WIDENED PERS-ACCOUNT-ID FROM 9(12)         
002600*                              TO 9(18) FOR LARGER ID RANGE               
002700*    08/30/00 LJT   AW-0071    NO CHANGE - REVIEWED WHEN WS-MGR-          
002800*                              TABLE CROSS-CHECK WAS LOGGED IN            
002900*                              ALRTTAB                                    
003000*    06/05/01 LJT   AW-0074    NO CHANGE - REVIEWED WHEN CAMPAIGN-        
003100*                              NAME WIDTH GREW TO X(100)                  
003200*    09/12/01 TJR   AW-0076    WIDENED FILLER PAD FROM X(10) TO           
003300*                              X(20) FOR FUTURE FIELD GROWTH              
003400*    12/03/01 LJT   AW-0078    NO CHANGE - REVIEWED WHEN THE              
003500*                              WS-MGR-MSG-ENTRY CAPACITY ON THE           
003600*                              EMAIL-SENDER TABLE WAS RAISED              
003700*    02/11/02 TJR   AW-0081    WIDENED PERS-ACCT-MGR-NAME AND             
003800*                              PERS-ACCT-MGR-EMAIL FROM X(50)/            
003900*                              X(100) TO X(255) EACH TO MATCH THE         
004000*                              TARGET TABLE COLUMN WIDTHS                 
004100*****************************************************************         
004200 01  PERS-ALERT-RECORD.                                                   
004300     05  PERS-TIMESTAMP.                                                  
004400         10  PERS-TS-DATE.                                                
004500             15  PERS-TS-CC        PIC 9(2).                              
004600             15  PERS-TS-YY        PIC 9(2).                              
004700             15  PERS-TS-MM        PIC 9(2).                              
004800             15  PERS-TS-DD        PIC 9(2).                              
004900         10  PERS-TS-TIME.                                                
005000             15  PERS-TS-HH        PIC 9(2).                              
005100             15  PERS-TS-MN        PIC 9(2).                              
005200             15  PERS-TS-SS        PIC 9(2).                              
005300     05  PERS-ACCOUNT-ID           PIC 9(18).                             
005400     05  PERS-ACCOUNT-ID-N PIC S9(18) COMP-3                              
005500             REDEFINES PERS-ACCOUNT-ID.                                   
005600     05  PERS-ACCT-DESC-NAME       PIC X(255).                            
005700     05  PERS-ACCT-MGR-NAME        PIC X(255).                            
005800     05  PERS-ACCT-MGR-EMAIL       PIC X(255).                            
005900     05  PERS-ALERT-MESSAGE        PIC X(500).                            
006000     05  FILLER                    PIC X(20).                             
