000100*****************************************************************         
000200*    LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                    
000300*    ALL RIGHTS RESERVED                                                  
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     ALRTRULE.                                                
000700 AUTHOR.         R S KOWALSKI.                                            
000800 INSTALLATION.   ACCOUNT ALERTING SYSTEMS UNIT.                           
000900 DATE-WRITTEN.   03/14/89.                                                
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200*****************************************************************         
001300*    ALRTRULE  --  ALERT RULES PROCESSOR                                  
001400*    ACCOUNT ALERTING SYSTEM  -  JOB STEP 1 OF 2                          
001500*                                                                         
001600*    READS THE DOWNLOADED PERFORMANCE REPORT (ALRTIN), RUNS EVERY         
001700*    ROW THROUGH THE CONFIGURED CHAIN OF ALERT RULES IN FIXED             
001800*    ORDER (CONVERT-MONEY-VALUE ON AVGCPC, ADD-ACCOUNT-MANAGER,           
001900*    ADD-ACCOUNT-MONTHLY-BUDGET), DROPS ROWS THE BUDGET RULE SAYS         
002000*    SHOULD NOT ALERT, STAMPS THE ALERT-MESSAGE TEMPLATE ONTO             
002100*    EVERY SURVIVING ROW, AND WRITES THE RESULT TO THE ENRICHED-          
002200*    ROW WORK FILE (ALRTENR) FOR JOB STEP 2 (ALRTACT) TO READ.            
002300*                                                                         
002400*    THE ORIGINAL ON-LINE ALERTING SYSTEM PICKS THE ACCOUNT               
002500*    MANAGER AND THE MONTHLY BUDGET AT RANDOM.  A BATCH RUN HAS           
002600*    TO PRODUCE THE SAME ANSWER ON A RERUN, SO THIS PROGRAM PICKS         
002700*    BOTH ROUND-ROBIN BY INPUT ROW SEQUENCE NUMBER INSTEAD -- SEE         
002800*    2200-RULE-ACCOUNT-MGR AND 2300-RULE-MONTHLY-BUDGET BELOW,            
002900*    AND THE ALRTTAB COPYBOOK FOR THE TWO LOOK-UP TABLES.                 
003000*                                                                         
003100*    CHANGE LOG                                                           
003200*    DATE     BY    REQUEST    DESCRIPTION                                
003300*    -------- ----- ---------- ------------------------------             
003400*    03/14/89 RSK   AW-0001    ORIGINAL PROGRAM - RULE SHELL              
003500*    11/02/91 RSK   AW-0014    ADDED CONVERT-MONEY-VALUE RULE             
003600*    04/30/93 RSK   AW-0022    WIDENED ACCOUNT NAME TO X(255)             
003700*    06/19/95 LJT   AW-0033    ADDED ADD-ACCOUNT-MANAGER RULE             
003800*    02/08/96 LJT   AW-0040    ADDED BUDGET RULE + REMOVAL TEST           
003900*    09/23/98 PDW   AW-0051    ADDED ALERT-MESSAGE TEMPLATE STAMP         
004000*    12/29/98 PDW   AW-0058    Y2K - WINDOWED 2-DIGIT YEAR                
004100*    03/11/99 PDW   AW-0061    ADDED UPSI-0 RERUN-OF-REPORT SWITCH        
004200*    07/19/99 TJR   AW-0063    ADDED RUN-YEAR DISPLAY TO 8000-            
004300*                              CLOSE-FILES                                
004400*    11/30/99 PDW   AW-0066    WIDENED MONTHLY-BUDGET-TXT FROM            
004500*                              X(6) TO X(7) -- SEE ALRTCPY                
004600*    01/18/00 PDW   AW-0069    Y2K FOLLOW-UP - CONFIRMED CENTURY-         
004700*                              YEAR LEAP CHECK ON FIRST POST-             
004800*                              ROLLOVER RUN, NO CODE CHANGE               
004900*    06/05/01 LJT   AW-0074    WIDENED CAMPAIGNNAME PASSTHROUGH           
005000*                              FROM X(60) TO X(100) -- SEE ALRTCPY        
005100*    02/11/02 TJR   AW-0080    MONTHLY BUDGET WAS NOT LEFT-               
005200*                              JUSTIFIED BEFORE GOING INTO THE            
005300*                              ROW, SO THE ALERT MESSAGE CARRIED          
005400*                              LEADING BLANKS IN THE BUDGET TEXT          
005500*                              -- ADDED 2090-FORMAT-BUDGET-TEXT           
005600*****************************************************************         
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER. IBM-390.                                                
006000 OBJECT-COMPUTER. IBM-390.                                                
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM                                                   
006300     UPSI-0 ON STATUS IS WS-RERUN-REQUESTED                               
006400            OFF STATUS IS WS-NOT-A-RERUN                                  
006500     CLASS ALERT-DIGITS IS '0' THRU '9'.                                  
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT ALRTIN-FILE  ASSIGN TO ALRTIN                                 
006900            ORGANIZATION IS LINE SEQUENTIAL                               
007000            FILE STATUS  IS WS-ALRTIN-STATUS.                             
007100     SELECT ALRTENR-FILE ASSIGN TO ALRTENR                                
007200            FILE STATUS  IS WS-ALRTENR-STATUS.                            
007300*****************************************************************         
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*                                                                         
007700 FD  ALRTIN-FILE                                                          
007800     LABEL RECORDS ARE STANDARD.                                          
007900 01  ALRTIN-RECORD.                                                       
008000     05  ALRTIN-TEXT                  PIC X(1980).                        
008100     05  FILLER                       PIC X(20).                          
008200*                                                                         
008300 FD  ALRTENR-FILE                                                         
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD.                                          
008600 COPY ALRTCPY REPLACING ==:TAG:== BY ==ENR==.                             
008700*****************************************************************         
008800 WORKING-STORAGE SECTION.                                                 
008900*****************************************************************         
009000*                                                                         
009100 01  WS-FILE-STATUS-CODES.                                                
009200     05  WS-ALRTIN-STATUS          PIC X(2) VALUE SPACES.                 
009300         88  ALRTIN-OK             VALUE '00'.                            
009400     05  WS-ALRTENR-STATUS         PIC X(2) VALUE SPACES.                 
009500         88  ALRTENR-OK            VALUE '00'.                            
009600*                                                                         
009700 01  WS-SWITCHES.                                                         
009800     05  WS-ALRTIN-EOF-SW          PIC X    VALUE 'N'.                    
009900         88  ALRTIN-EOF            VALUE 'Y'.                             
010000     05  WS-ROW-FILTERED-SW        PIC X    VALUE 'N'.                    
010100         88  WS-ROW-FILTERED       VALUE 'Y'.                             
010200     05  FILLER                    PIC X(2)  VALUE SPACES.                
010300*        THESE TWO SWITCHES ARE CARRIED AS STANDALONE 77-LEVELS,          
010400*        SHOP STANDARD FOR A SWITCH THAT BELONGS TO ONE PARAGRAPH         
010500*        RATHER THAN TO A RECORD.                                         
010600*                                                                         
010700 77  WS-LEAP-YEAR-SW               PIC X    VALUE 'N'.                    
010800     88  WS-LEAP-YEAR              VALUE 'Y'.                             
010900 77  WS-HEADER-SKIPPED-SW          PIC X    VALUE 'N'.                    
011000     88  WS-HEADER-SKIPPED         VALUE 'Y'.                             
011100*                                                                         
011200 01  WS-COUNTERS.                                                         
011300     05  WS-ROW-SEQ-NO             PIC S9(9)   COMP-3 VALUE +0.           
011400     05  WS-ROWS-READ              PIC S9(9)   COMP-3 VALUE +0.           
011500     05  WS-ROWS-WRITTEN           PIC S9(9)   COMP-3 VALUE +0.           
011600     05  WS-ROWS-FILTERED          PIC S9(9)   COMP-3 VALUE +0.           
011700     05  WS-DIV-WORK               PIC S9(9)   COMP-3 VALUE +0.           
011800     05  WS-MOD-WORK               PIC S9(4)   COMP-3 VALUE +0.           
011900     05  WS-REM-WORK               PIC S9(9)   COMP-3 VALUE +0.           
012000*                                                                         
012100 01  WS-CURRENT-DATE-FIELDS.                                              
012200     05  WS-CURRENT-DATE-YMD.                                             
012300         10  WS-CURRENT-YY         PIC 9(2).                              
012400         10  WS-CURRENT-MM         PIC 9(2).                              
012500         10  WS-CURRENT-DD         PIC 9(2).                              
012600     05  WS-CURRENT-DATE-N REDEFINES                                      
012700         WS-CURRENT-DATE-YMD       PIC 9(6).                              
012800     05  WS-FULL-YEAR              PIC 9(4)    VALUE 0.                   
012900     05  WS-FULL-YEAR-PARTS REDEFINES WS-FULL-YEAR.                       
013000         10  WS-FULL-YEAR-CC       PIC 9(2).                              
013100         10  WS-FULL-YEAR-YY       PIC 9(2).                              
013200*                                                                         
013300 01  WS-CALENDAR-WORK.                                                    
013400     05  WS-DAY-OF-MONTH           PIC S9(3)   COMP-3 VALUE +0.           
013500     05  WS-DAYS-IN-MONTH          PIC S9(3)   COMP-3 VALUE +0.           
013600*                                                                         
013700 01  WS-MONEY-WORK.                                                       
013800     05  WS-MICRO-AMOUNT           PIC S9(15)  COMP-3 VALUE +0.           
013900     05  WS-CURRENCY-AMOUNT        PIC S9(9)V99 COMP-3 VALUE +0.          
014000     05  WS-COST-CURRENCY          PIC S9(9)V99 COMP-3 VALUE +0.          
014100     05  WS-COST-NUM-STAGE         PIC 9(15)          VALUE 0.            
014200     05  WS-AVGCPC-NUM-STAGE       PIC 9(15)          VALUE 0.            
014300     05  WS-CURRENCY-DISPLAY       PIC ZZZZZZZZ9.99.                      
014400     05  WS-CURRENCY-TEXT-WORK     PIC X(15)   VALUE SPACES.              
014500     05  WS-LJUST-POS              PIC S9(4)   COMP-3 VALUE +0.           
014600     05  WS-LJUST-LEN              PIC S9(4)   COMP-3 VALUE +0.           
014700*                                                                         
014800 01  WS-BUDGET-WORK.                                                      
014900     05  WS-BUDGET-AMOUNT          PIC S9(7)   COMP-3 VALUE +0.           
015000     05  WS-BUDGET-DISPLAY         PIC ZZZZZZ9.                           
015100     05  WS-DAILY-COST         PIC S9(9)V9999 COMP-3 VALUE +0.            
015200     05  WS-BUDGET-COMPARAND   PIC S9(7)V9999 COMP-3 VALUE +0.            
015300*                                                                         
015400 01  WS-TEMPLATE-PARTS-VALUES.                                            
015500*        TEMPLATE TEXT IS TOO LONG FOR ONE VALUE LITERAL LINE --          
015600*        BUILT FROM FOUR PARTS BY 1500-INIT-RUN AT START OF RUN.          
015700     05  FILLER                    PIC X(46)                              
015800         VALUE 'Account {ExternalCustomerId} ({AccountDescript'.          
015900     05  FILLER                    PIC X(46)                              
016000         VALUE 'iveName}): cost {Cost} is outpacing its {Accou'.          
016100     05  FILLER                    PIC X(46)                              
016200         VALUE 'ntMonthlyBudget} budget this month - contact {'.          
016300     05  FILLER                    PIC X(44)                              
016400         VALUE 'AccountManagerName} ({AccountManagerEmail}).'.            
016500 01  WS-TEMPLATE-PARTS REDEFINES WS-TEMPLATE-PARTS-VALUES.                
016600     05  WS-TEMPLATE-PART-1        PIC X(46).                             
016700     05  WS-TEMPLATE-PART-2        PIC X(46).                             
016800     05  WS-TEMPLATE-PART-3        PIC X(46).                             
016900     05  WS-TEMPLATE-PART-4        PIC X(44).                             
017000*                                                                         
017100 01  WS-TEMPLATE-WORK.                                                    
017200     05  WS-TEMPLATE-TEXT          PIC X(500)  VALUE SPACES.              
017300     05  WS-TEMPLATE-LEN           PIC S9(4)   COMP-3 VALUE +182.         
017400     05  WS-SCAN-IDX               PIC S9(4)   COMP-3 VALUE +0.           
017500     05  WS-ONE-CHAR               PIC X       VALUE SPACE.               
017600     05  WS-OUTPUT-WORK            PIC X(500)  VALUE SPACES.              
017700     05  WS-OUTPUT-LEN             PIC S9(4)   COMP-3 VALUE +0.           
017800     05  WS-FIELD-NAME-WORK        PIC X(40)   VALUE SPACES.              
017900     05  WS-FIELD-NAME-LEN         PIC S9(4)   COMP-3 VALUE +0.           
018000     05  WS-FIELD-VALUE-WORK       PIC X(255)  VALUE SPACES.              
018100     05  WS-FIELD-VALUE-LEN        PIC S9(4)   COMP-3 VALUE +0.           
018200*                                                                         
018300 01  WS-TRIM-WORK.                                                        
018400     05  WS-TRIM-SRC               PIC X(255)  VALUE SPACES.              
018500     05  WS-TRIM-LEN               PIC S9(4)   COMP-3 VALUE +0.           
018600*                                                                         
018700 01  WS-CSV-WORK.                                                         
018800     05  WS-INPUT-LINE             PIC X(2000) VALUE SPACES.              
018900     05  WS-CSV-EXTCUST            PIC X(20)   VALUE SPACES.              
019000     05  WS-CSV-ACCTNAME           PIC X(255)  VALUE SPACES.              
019100     05  WS-CSV-COST               PIC X(15)   VALUE SPACES.              
019200     05  WS-CSV-AVGCPC             PIC X(15)   VALUE SPACES.              
019300     05  WS-CSV-CAMPAIGN           PIC X(100)  VALUE SPACES.              
019400*                                                                         
019500 COPY ALRTCPY REPLACING ==:TAG:== BY ==WS-ROW==.                          
019600 COPY ALRTTAB.                                                            
019700*****************************************************************         
019800 PROCEDURE DIVISION.                                                      
019900*****************************************************************         
020000*                                                                         
020100 0000-MAIN-DRIVER.                                                        
020200     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
020300     PERFORM 1500-INIT-RUN  THRU 1500-EXIT.                               
020400*        FIRST READ DISCARDS THE CSV HEADER LINE, SECOND PRIMES           
020500*        THE MAIN LOOP WITH THE FIRST DATA ROW.                           
020600     PERFORM 2050-READ-INPUT-ROW THRU 2050-EXIT.                          
020700     PERFORM 2050-READ-INPUT-ROW THRU 2050-EXIT.                          
020800     PERFORM 2000-PROCESS-ROWS THRU 2000-EXIT                             
020900             UNTIL ALRTIN-EOF.                                            
021000     PERFORM 8000-CLOSE-FILES THRU 8000-EXIT.                             
021100     GOBACK.                                                              
021200*                                                                         
021300 1000-OPEN-FILES.                                                         
021400     OPEN INPUT  ALRTIN-FILE                                              
021500          OUTPUT ALRTENR-FILE.                                            
021600     IF NOT ALRTIN-OK                                                     
021700         DISPLAY 'ALRTRULE: ERROR OPENING ALRTIN. RC: '                   
021800                 WS-ALRTIN-STATUS                                         
021900         MOVE 16 TO RETURN-CODE                                           
022000         GO TO 9999-ABEND.                                                
022100     IF NOT ALRTENR-OK                                                    
022200         DISPLAY 'ALRTRULE: ERROR OPENING ALRTENR. RC: '                  
022300                 WS-ALRTENR-STATUS                                        
022400         MOVE 16 TO RETURN-CODE                                           
022500         GO TO 9999-ABEND.                                                
022600 1000-EXIT.                                                               
022700     EXIT.                                                                
022800*                                                                         
022900 1500-INIT-RUN.                                                           
023000     ACCEPT WS-CURRENT-DATE-YMD FROM DATE.                                
023100     IF WS-RERUN-REQUESTED                                                
023200         DISPLAY 'ALRTRULE: UPSI-0 ON - RERUN OF TODAYS REPORT.'          
023300     END-IF.                                                              
023400     IF WS-CURRENT-YY < 50                                                
023500         COMPUTE WS-FULL-YEAR = 2000 + WS-CURRENT-YY                      
023600     ELSE                                                                 
023700         COMPUTE WS-FULL-YEAR = 1900 + WS-CURRENT-YY                      
023800     END-IF.                                                              
023900     MOVE WS-CURRENT-DD TO WS-DAY-OF-MONTH.                               
024000     PERFORM 2950-DAYS-IN-MONTH THRU 2950-EXIT.                           
024100     STRING WS-TEMPLATE-PART-1 DELIMITED BY SIZE                          
024200            WS-TEMPLATE-PART-2 DELIMITED BY SIZE                          
024300            WS-TEMPLATE-PART-3 DELIMITED BY SIZE                          
024400            WS-TEMPLATE-PART-4 DELIMITED BY SIZE                          
024500            INTO WS-TEMPLATE-TEXT.                                        
024600 1500-EXIT.                                                               
024700     EXIT.                                                                
024800*                                                                         
024900 2000-PROCESS-ROWS.                                                       
025000     ADD 1 TO WS-ROW-SEQ-NO.                                              
025100     ADD 1 TO WS-ROWS-READ.                                               
025200     MOVE 'N' TO WS-ROW-FILTERED-SW.                                      
025300     PERFORM 2010-PARSE-CSV-LINE THRU 2010-EXIT.                          
025400     PERFORM 2100-RULE-CONVERT-AVGCPC THRU 2100-EXIT.                     
025500     PERFORM 2200-RULE-ACCOUNT-MGR THRU 2200-EXIT.                        
025600     PERFORM 2300-RULE-MONTHLY-BUDGET THRU 2300-EXIT.                     
025700     IF WS-ROW-FILTERED                                                   
025800         ADD 1 TO WS-ROWS-FILTERED                                        
025900     ELSE                                                                 
026000         PERFORM 3000-STAMP-ALERT-MSG THRU 3000-EXIT                      
026100         PERFORM 2500-WRITE-ENRICHED-ROW THRU 2500-EXIT                   
026200     END-IF.                                                              
026300     PERFORM 2050-READ-INPUT-ROW THRU 2050-EXIT.                          
026400 2000-EXIT.                                                               
026500     EXIT.                                                                
026600*                                                                         
026700*    PRIMING READ: THE FIRST CALL FROM 0000-MAIN-DRIVER READS THE         
026800*    CSV HEADER LINE AND DISCARDS IT; EVERY CALL AFTER THAT READS         
026900*    ONE DATA ROW.                                                        
027000 2050-READ-INPUT-ROW.                                                     
027100     MOVE SPACES TO WS-INPUT-LINE.                                        
027200     READ ALRTIN-FILE INTO WS-INPUT-LINE                                  
027300         AT END                                                           
027400             MOVE 'Y' TO WS-ALRTIN-EOF-SW.                                
027500     IF NOT ALRTIN-EOF AND NOT WS-HEADER-SKIPPED                          
027600         MOVE 'Y' TO WS-HEADER-SKIPPED-SW                                 
027700         GO TO 2050-EXIT.                                                 
027800 2050-EXIT.                                                               
027900     EXIT.                                                                
028000*                                                                         
028100*    PARSES ONE CSV ROW: EXTERNALCUSTOMERID, ACCOUNTDESCRIPTIVE-          
028200*    NAME, COST, AVGCPC, CAMPAIGNNAME -- THE FIVE COLUMNS ALRTIN          
028300*    CARRIES (SEE THE FILE LAYOUT NOTE IN ALRTCPY).                       
028400 2010-PARSE-CSV-LINE.                                                     
028500     UNSTRING WS-INPUT-LINE DELIMITED BY ','                              
028600         INTO WS-CSV-EXTCUST                                              
028700              WS-CSV-ACCTNAME                                             
028800              WS-CSV-COST                                                 
028900              WS-CSV-AVGCPC                                               
029000              WS-CSV-CAMPAIGN.                                            
029100     IF WS-CSV-COST (1:1) IS NOT ALERT-DIGITS                             
029200             AND WS-CSV-COST (1:1) NOT = SPACE                            
029300         DISPLAY 'ALRTRULE: NON-NUMERIC COST ON INPUT ROW'                
029400         MOVE 16 TO RETURN-CODE                                           
029500         GO TO 9999-ABEND.                                                
029600     MOVE WS-CSV-EXTCUST    TO WS-ROW-EXTERNAL-CUST-ID.                   
029700     MOVE WS-CSV-ACCTNAME   TO WS-ROW-ACCT-DESC-NAME.                     
029800     MOVE WS-CSV-COST       TO WS-COST-NUM-STAGE.                         
029900     MOVE WS-COST-NUM-STAGE TO WS-ROW-COST-MICROS-RDF.                    
030000     MOVE WS-CSV-AVGCPC     TO WS-AVGCPC-NUM-STAGE.                       
030100     MOVE WS-AVGCPC-NUM-STAGE TO WS-ROW-AVG-CPC-MICROS-RDF.               
030200     MOVE WS-CSV-CAMPAIGN   TO WS-ROW-CAMPAIGN-NAME.                      
030300     MOVE SPACES TO WS-ROW-ACCT-MGR-NAME                                  
030400                     WS-ROW-ACCT-MGR-EMAIL                                
030500                     WS-ROW-MONTHLY-BUDGET-TXT                            
030600                     WS-ROW-ALERT-MESSAGE.                                
030700 2010-EXIT.                                                               
030800     EXIT.                                                                
030900*                                                                         
031000*    CONVERT-MONEY-VALUE RULE - THIS RUN'S CONFIGURED MONEYFIELD          
031100*    IS AVGCPC (SEE AW-0014 ABOVE); COST IS OWNED AND CONVERTED BY        
031200*    2300-RULE-MONTHLY-BUDGET BELOW SO THE TWO RULES NEVER                
031300*    DOUBLE-CONVERT THE SAME FIELD.  NEVER FILTERS, ADDS NO               
031400*    COLUMN.                                                              
031500 2100-RULE-CONVERT-AVGCPC.                                                
031600     MOVE WS-ROW-AVG-CPC-MICROS-RDF TO WS-MICRO-AMOUNT.                   
031700     PERFORM 2900-MONEY-UTIL-CONVERT THRU 2900-EXIT.                      
031800     PERFORM 2080-FORMAT-CURRENCY THRU 2080-EXIT.                         
031900     MOVE WS-CURRENCY-TEXT-WORK TO WS-ROW-AVG-CPC-TXT.                    
032000 2100-EXIT.                                                               
032100     EXIT.                                                                
032200*                                                                         
032300*    ADD-ACCOUNT-MANAGER RULE - DETERMINISTIC ROUND-ROBIN STAND-IN        
032400*    FOR THE ORIGINAL RANDOM PICK (SEE AW-0033 ABOVE).  NEVER             
032500*    FILTERS.                                                             
032600 2200-RULE-ACCOUNT-MGR.                                                   
032700     DIVIDE WS-ROW-SEQ-NO BY 2 GIVING WS-DIV-WORK                         
032800         REMAINDER WS-MOD-WORK.                                           
032900     ADD 1 TO WS-MOD-WORK.                                                
033000     SET WS-ACCT-MGR-IDX TO WS-MOD-WORK.                                  
033100     MOVE WS-ACCT-MGR-RDF-NAME (WS-ACCT-MGR-IDX)                          
033200         TO WS-ROW-ACCT-MGR-NAME.                                         
033300     MOVE WS-ACCT-MGR-RDF-EMAIL (WS-ACCT-MGR-IDX)                         
033400         TO WS-ROW-ACCT-MGR-EMAIL.                                        
033500 2200-EXIT.                                                               
033600     EXIT.                                                                
033700*                                                                         
033800*    ADD-ACCOUNT-MONTHLY-BUDGET RULE - ASSIGNS THE BUDGET COLUMN          
033900*    ROUND-ROBIN (SEE AW-0040 ABOVE), CONVERTS COST TO CURRENCY,          
034000*    THEN RUNS THE REMOVAL TEST BELOW, FIRST TRUE WINS:                   
034100*        1. BUDGET = 0             -- UNLIMITED, NEVER ALERTS             
034200*        2. DAY OF MONTH <= 3      -- GRACE PERIOD, NO ALERT              
034300*        3. DAILY COST OVER THE 60%-OF-BUDGET DAILY RATE -- ALERT         
034400*        4. OTHERWISE             -- WELL COVERED, NO ALERT               
034500 2300-RULE-MONTHLY-BUDGET.                                                
034600     DIVIDE WS-ROW-SEQ-NO BY 3 GIVING WS-DIV-WORK                         
034700         REMAINDER WS-MOD-WORK.                                           
034800     ADD 1 TO WS-MOD-WORK.                                                
034900     SET WS-BUDGET-IDX TO WS-MOD-WORK.                                    
035000     MOVE WS-BUDGET-ENTRY (WS-BUDGET-IDX) TO WS-BUDGET-AMOUNT.            
035100     MOVE WS-BUDGET-AMOUNT TO WS-BUDGET-DISPLAY.                          
035200     PERFORM 2090-FORMAT-BUDGET-TEXT THRU 2090-EXIT.                      
035300     MOVE WS-ROW-COST-MICROS-RDF TO WS-MICRO-AMOUNT.                      
035400     PERFORM 2900-MONEY-UTIL-CONVERT THRU 2900-EXIT.                      
035500     MOVE WS-CURRENCY-AMOUNT TO WS-COST-CURRENCY.                         
035600     PERFORM 2080-FORMAT-CURRENCY THRU 2080-EXIT.                         
035700     MOVE WS-CURRENCY-TEXT-WORK TO WS-ROW-COST-TXT.                       
035800     IF WS-BUDGET-AMOUNT = 0                                              
035900         MOVE 'Y' TO WS-ROW-FILTERED-SW                                   
036000         GO TO 2300-EXIT.                                                 
036100     IF WS-DAY-OF-MONTH NOT > 3                                           
036200         MOVE 'Y' TO WS-ROW-FILTERED-SW                                   
036300         GO TO 2300-EXIT.                                                 
036400     COMPUTE WS-DAILY-COST ROUNDED =                                      
036500         WS-COST-CURRENCY / WS-DAY-OF-MONTH.                              
036600     COMPUTE WS-BUDGET-COMPARAND ROUNDED =                                
036700         (0.6 * WS-BUDGET-AMOUNT) / WS-DAYS-IN-MONTH.                     
036800     IF WS-DAILY-COST > WS-BUDGET-COMPARAND                               
036900         MOVE 'Y' TO WS-ROW-FILTERED-SW                                   
037000     ELSE                                                                 
037100         MOVE 'N' TO WS-ROW-FILTERED-SW.                                  
037200 2300-EXIT.                                                               
037300     EXIT.                                                                
037400*                                                                         
037500*    WRITES ONE SURVIVING, STAMPED ROW TO THE ENRICHED-ROW WORK           
037600*    FILE.  THE FD RECORD (ENR-ALERT-ROW) AND THE WORKING-STORAGE         
037700*    ROW (WS-ROW-ALERT-ROW) SHARE ONE COPYBOOK LAYOUT, SO A PLAIN         
037800*    GROUP MOVE LINES THEM UP BYTE FOR BYTE.                              
037900 2500-WRITE-ENRICHED-ROW.                                                 
038000     MOVE WS-ROW-ALERT-ROW TO ENR-ALERT-ROW.                              
038100     WRITE ENR-ALERT-ROW.                                                 
038200     IF NOT ALRTENR-OK                                                    
038300         DISPLAY 'ALRTRULE: ERROR WRITING ALRTENR. RC: '                  
038400                 WS-ALRTENR-STATUS                                        
038500         MOVE 16 TO RETURN-CODE                                           
038600         GO TO 9999-ABEND.                                                
038700     ADD 1 TO WS-ROWS-WRITTEN.                                            
038800 2500-EXIT.                                                               
038900     EXIT.                                                                
039000*                                                                         
039100*    LEFT-JUSTIFIES A ZERO-SUPPRESSED CURRENCY DISPLAY FIELD INTO         
039200*    WS-CURRENCY-TEXT-WORK BY SCANNING FORWARD PAST LEADING               
039300*    BLANKS, THE MIRROR IMAGE OF THE RIGHT-TRIM IN 2086 BELOW.            
039400 2080-FORMAT-CURRENCY.                                                    
039500     MOVE WS-CURRENCY-AMOUNT TO WS-CURRENCY-DISPLAY.                      
039600     MOVE SPACES TO WS-CURRENCY-TEXT-WORK.                                
039700     MOVE 1 TO WS-LJUST-POS.                                              
039800     PERFORM 2085-SCAN-LEAD-SPACE THRU 2085-EXIT                          
039900         UNTIL WS-CURRENCY-DISPLAY (WS-LJUST-POS:1) NOT = SPACE.          
040000     COMPUTE WS-LJUST-LEN = 13 - WS-LJUST-POS.                            
040100     MOVE WS-CURRENCY-DISPLAY (WS-LJUST-POS:WS-LJUST-LEN)                 
040200         TO WS-CURRENCY-TEXT-WORK.                                        
040300 2080-EXIT.                                                               
040400     EXIT.                                                                
040500*                                                                         
040600 2085-SCAN-LEAD-SPACE.                                                    
040700     ADD 1 TO WS-LJUST-POS.                                               
040800 2085-EXIT.                                                               
040900     EXIT.                                                                
041000*                                                                         
041100*    LEFT-JUSTIFIES THE ZERO-SUPPRESSED BUDGET DISPLAY FIELD INTO         
041200*    WS-ROW-MONTHLY-BUDGET-TXT.  SAME SCAN AS 2080-FORMAT-CURRENCY        
041300*    ABOVE, SIZED FOR THE 7-BYTE BUDGET FIELD INSTEAD OF THE 12-          
041400*    BYTE CURRENCY FIELD.  WITHOUT THIS, THE ALERT MESSAGE STAMP          
041500*    PICKS UP THE LEADING BLANKS WS-BUDGET-DISPLAY CARRIES.               
041600*    02/11/02 TJR   AW-0080    ORIGINAL PARAGRAPH - SEE CHANGE LOG        
041700 2090-FORMAT-BUDGET-TEXT.                                                 
041800     MOVE SPACES TO WS-ROW-MONTHLY-BUDGET-TXT.                            
041900     MOVE 1 TO WS-LJUST-POS.                                              
042000     PERFORM 2085-SCAN-LEAD-SPACE THRU 2085-EXIT                          
042100         UNTIL WS-BUDGET-DISPLAY (WS-LJUST-POS:1) NOT = SPACE.            
042200     COMPUTE WS-LJUST-LEN = 8 - WS-LJUST-POS.                             
042300     MOVE WS-BUDGET-DISPLAY (WS-LJUST-POS:WS-LJUST-LEN)                   
042400         TO WS-ROW-MONTHLY-BUDGET-TXT.                                    
042500 2090-EXIT.                                                               
042600     EXIT.                                                                
042700*                                                                         
042800*    MONEY-UTIL CONVERSION - MICRO-AMOUNT TO CURRENCY, ROUNDED TO         
042900*    2 DECIMAL PLACES.  ALWAYS DISPLAYED WITH A FIXED 2 DECIMAL           
043000*    PLACES INSTEAD OF THE ON-LINE SYSTEM'S TRAILING-ZERO TRIM --         
043100*    NO NUMERIC EFFECT, JUST A DISPLAY DIFFERENCE.                        
043200 2900-MONEY-UTIL-CONVERT.                                                 
043300     COMPUTE WS-CURRENCY-AMOUNT ROUNDED =                                 
043400         WS-MICRO-AMOUNT / 1000000.                                       
043500 2900-EXIT.                                                               
043600     EXIT.                                                                
043700*                                                                         
043800*    CALENDAR HELPER FOR THE BUDGET REMOVAL TEST - DAYS IN THE            
043900*    CURRENT MONTH, WITH A LEAP-YEAR CHECK FOR FEBRUARY.                  
044000 2950-DAYS-IN-MONTH.                                                      
044100     EVALUATE WS-CURRENT-MM                                               
044200         WHEN 4  WHEN 6  WHEN 9  WHEN 11                                  
044300             MOVE 30 TO WS-DAYS-IN-MONTH                                  
044400         WHEN 2                                                           
044500             PERFORM 2960-CHECK-LEAP-YEAR THRU 2960-EXIT                  
044600             IF WS-LEAP-YEAR                                              
044700                 MOVE 29 TO WS-DAYS-IN-MONTH                              
044800             ELSE                                                         
044900                 MOVE 28 TO WS-DAYS-IN-MONTH                              
045000             END-IF                                                       
045100         WHEN OTHER                                                       
045200             MOVE 31 TO WS-DAYS-IN-MONTH                                  
045300     END-EVALUATE.                                                        
045400 2950-EXIT.                                                               
045500     EXIT.                                                                
045600*                                                                         
045700*    Y2K NOTE (AW-0058) - WS-FULL-YEAR IS ALREADY WINDOWED TO 4           
045800*    DIGITS BY 1500-INIT-RUN BEFORE THIS PARAGRAPH RUNS, SO THE           
045900*    DIVIDE-BY-400 CENTURY TEST BELOW WORKS PAST THE YEAR 2000.           
046000*    LEAP YEAR IF DIVISIBLE BY 4 AND (NOT BY 100, OR BY 400) --           
046100*    DONE WITH DIVIDE REMAINDER, NO FUNCTION MOD.                         
046200 2960-CHECK-LEAP-YEAR.                                                    
046300     MOVE 'N' TO WS-LEAP-YEAR-SW.                                         
046400     DIVIDE WS-FULL-YEAR BY 4 GIVING WS-DIV-WORK                          
046500         REMAINDER WS-REM-WORK.                                           
046600     IF WS-REM-WORK = 0                                                   
046700         DIVIDE WS-FULL-YEAR BY 100 GIVING WS-DIV-WORK                    
046800             REMAINDER WS-REM-WORK                                        
046900         IF WS-REM-WORK NOT = 0                                           
047000             MOVE 'Y' TO WS-LEAP-YEAR-SW                                  
047100         ELSE                                                             
047200             DIVIDE WS-FULL-YEAR BY 400 GIVING WS-DIV-WORK                
047300                 REMAINDER WS-REM-WORK                                    
047400             IF WS-REM-WORK = 0                                           
047500                 MOVE 'Y' TO WS-LEAP-YEAR-SW                              
047600             END-IF                                                       
047700         END-IF                                                           
047800     END-IF.                                                              
047900 2960-EXIT.                                                               
048000     EXIT.                                                                
048100*                                                                         
048200*    ALERT-MESSAGE TEMPLATE RESOLUTION (LAST RULE STEP, ALWAYS            
048300*    RUNS).  SCANS WS-TEMPLATE-TEXT ONE CHARACTER AT A TIME,              
048400*    COPYING LITERAL TEXT THROUGH AND RESOLVING EACH {FIELDNAME}          
048500*    PLACEHOLDER AGAINST THE ROW'S CURRENT VALUES.                        
048600 3000-STAMP-ALERT-MSG.                                                    
048700     MOVE SPACES TO WS-OUTPUT-WORK.                                       
048800     MOVE 0 TO WS-OUTPUT-LEN.                                             
048900     MOVE 1 TO WS-SCAN-IDX.                                               
049000     PERFORM 3100-SCAN-TEMPLATE-CHAR THRU 3100-EXIT                       
049100         UNTIL WS-SCAN-IDX > WS-TEMPLATE-LEN.                             
049200     MOVE WS-OUTPUT-WORK TO WS-ROW-ALERT-MESSAGE.                         
049300 3000-EXIT.                                                               
049400     EXIT.                                                                
049500*                                                                         
049600 3100-SCAN-TEMPLATE-CHAR.                                                 
049700     MOVE WS-TEMPLATE-TEXT (WS-SCAN-IDX:1) TO WS-ONE-CHAR.                
049800     IF WS-ONE-CHAR = '{'                                                 
049900         PERFORM 3200-EXTRACT-FIELD-NAME THRU 3200-EXIT                   
050000         PERFORM 3300-LOOKUP-FIELD-VALUE THRU 3300-EXIT                   
050100         PERFORM 3400-APPEND-FIELD-VALUE THRU 3400-EXIT                   
050200     ELSE                                                                 
050300         ADD 1 TO WS-OUTPUT-LEN                                           
050400         MOVE WS-ONE-CHAR TO WS-OUTPUT-WORK (WS-OUTPUT-LEN:1)             
050500         ADD 1 TO WS-SCAN-IDX.                                            
050600 3100-EXIT.                                                               
050700     EXIT.                                                                
050800*                                                                         
050900*    COLLECTS THE TEXT BETWEEN A { AND THE NEXT } INTO                    
051000*    WS-FIELD-NAME-WORK; LEAVES WS-SCAN-IDX ONE PAST THE }.               
051100 3200-EXTRACT-FIELD-NAME.                                                 
051200     MOVE SPACES TO WS-FIELD-NAME-WORK.                                   
051300     MOVE 0 TO WS-FIELD-NAME-LEN.                                         
051400     ADD 1 TO WS-SCAN-IDX.                                                
051500     PERFORM 3210-EXTRACT-NAME-CHAR THRU 3210-EXIT                        
051600         UNTIL WS-TEMPLATE-TEXT (WS-SCAN-IDX:1) = '}'.                    
051700     ADD 1 TO WS-SCAN-IDX.                                                
051800 3200-EXIT.                                                               
051900     EXIT.                                                                
052000*                                                                         
052100 3210-EXTRACT-NAME-CHAR.                                                  
052200     IF WS-SCAN-IDX > WS-TEMPLATE-LEN                                     
052300         DISPLAY 'ALRTRULE: UNTERMINATED { IN TEMPLATE TEXT'              
052400         MOVE 16 TO RETURN-CODE                                           
052500         GO TO 9999-ABEND.                                                
052600     ADD 1 TO WS-FIELD-NAME-LEN.                                          
052700     MOVE WS-TEMPLATE-TEXT (WS-SCAN-IDX:1)                                
052800         TO WS-FIELD-NAME-WORK (WS-FIELD-NAME-LEN:1).                     
052900     ADD 1 TO WS-SCAN-IDX.                                                
053000 3210-EXIT.                                                               
053100     EXIT.                                                                
053200*                                                                         
053300*    RESOLVES ONE {FIELDNAME} AGAINST THE ROW'S CURRENT VALUES.           
053400*    AN UNKNOWN FIELD NAME IS A CONFIGURATION ERROR IN THE                
053500*    ORIGINAL RULE ENGINE AND ABENDS THIS RUN THE SAME WAY.               
053600 3300-LOOKUP-FIELD-VALUE.                                                 
053700     MOVE SPACES TO WS-TRIM-SRC.                                          
053800     EVALUATE WS-FIELD-NAME-WORK                                          
053900         WHEN 'ExternalCustomerId'                                        
054000             MOVE WS-ROW-EXTERNAL-CUST-ID TO WS-TRIM-SRC                  
054100         WHEN 'AccountDescriptiveName'                                    
054200             MOVE WS-ROW-ACCT-DESC-NAME TO WS-TRIM-SRC                    
054300         WHEN 'Cost'                                                      
054400             MOVE WS-ROW-COST-TXT TO WS-TRIM-SRC                          
054500         WHEN 'AvgCpc'                                                    
054600             MOVE WS-ROW-AVG-CPC-TXT TO WS-TRIM-SRC                       
054700         WHEN 'CampaignName'                                              
054800             MOVE WS-ROW-CAMPAIGN-NAME TO WS-TRIM-SRC                     
054900         WHEN 'AccountManagerName'                                        
055000             MOVE WS-ROW-ACCT-MGR-NAME TO WS-TRIM-SRC                     
055100         WHEN 'AccountManagerEmail'                                       
055200             MOVE WS-ROW-ACCT-MGR-EMAIL TO WS-TRIM-SRC                    
055300         WHEN 'AccountMonthlyBudget'                                      
055400             MOVE WS-ROW-MONTHLY-BUDGET-TXT TO WS-TRIM-SRC                
055500         WHEN OTHER                                                       
055600             DISPLAY 'ALRTRULE: UNKNOWN TEMPLATE FIELD - '                
055700                     WS-FIELD-NAME-WORK                                   
055800             MOVE 16 TO RETURN-CODE                                       
055900             GO TO 9999-ABEND                                             
056000     END-EVALUATE.                                                        
056100     PERFORM 2086-RTRIM-SRC THRU 2086-EXIT.                               
056200     IF WS-TRIM-LEN > 0                                                   
056300         MOVE WS-TRIM-SRC (1:WS-TRIM-LEN) TO WS-FIELD-VALUE-WORK          
056400     ELSE                                                                 
056500         MOVE SPACES TO WS-FIELD-VALUE-WORK.                              
056600     MOVE WS-TRIM-LEN TO WS-FIELD-VALUE-LEN.                              
056700 3300-EXIT.                                                               
056800     EXIT.                                                                
056900*                                                                         
057000*    MANUAL RIGHT-TRIM - COUNTS BACK FROM THE END OF WS-TRIM-SRC          
057100*    UNTIL A NON-BLANK CHARACTER IS FOUND.  NO INTRINSIC                  
057200*    FUNCTIONS ARE USED IN THIS PROGRAM (SHOP STANDARD).                  
057300 2086-RTRIM-SRC.                                                          
057400     MOVE 255 TO WS-TRIM-LEN.                                             
057500     PERFORM 2087-RTRIM-BACK-ONE THRU 2087-EXIT                           
057600         UNTIL WS-TRIM-LEN = 0                                            
057700            OR WS-TRIM-SRC (WS-TRIM-LEN:1) NOT = SPACE.                   
057800 2086-EXIT.                                                               
057900     EXIT.                                                                
058000*                                                                         
058100 2087-RTRIM-BACK-ONE.                                                     
058200     SUBTRACT 1 FROM WS-TRIM-LEN.                                         
058300 2087-EXIT.                                                               
058400     EXIT.                                                                
058500*                                                                         
058600*    APPENDS THE TRIMMED FIELD VALUE TO THE OUTPUT MESSAGE.               
058700 3400-APPEND-FIELD-VALUE.                                                 
058800     IF WS-FIELD-VALUE-LEN > 0                                            
058900         MOVE WS-FIELD-VALUE-WORK (1:WS-FIELD-VALUE-LEN)                  
059000             TO WS-OUTPUT-WORK                                            
059100                (WS-OUTPUT-LEN + 1:WS-FIELD-VALUE-LEN)                    
059200         ADD WS-FIELD-VALUE-LEN TO WS-OUTPUT-LEN.                         
059300 3400-EXIT.                                                               
059400     EXIT.                                                                
059500*                                                                         
059600 8000-CLOSE-FILES.                                                        
059700     CLOSE ALRTIN-FILE                                                    
059800           ALRTENR-FILE.                                                  
059900     DISPLAY 'ALRTRULE: ROWS READ     = ' WS-ROWS-READ.                   
060000     DISPLAY 'ALRTRULE: ROWS FILTERED = ' WS-ROWS-FILTERED.               
060100     DISPLAY 'ALRTRULE: ROWS WRITTEN  = ' WS-ROWS-WRITTEN.                
060200     DISPLAY 'ALRTRULE: RUN YEAR = ' WS-FULL-YEAR-CC                      
060300             WS-FULL-YEAR-YY.                                             
060400 8000-EXIT.                                                               
060500     EXIT.                                                                
060600*                                                                         
060700 9999-ABEND.                                                              
060800     DISPLAY 'ALRTRULE: ABNORMAL TERMINATION - RC = ' RETURN-CODE.        
060900     CLOSE ALRTIN-FILE ALRTENR-FILE.                                      
061000     GOBACK.                                                              
061100 9999-EXIT.                                                               
061200     EXIT.                                                                
