000100*****************************************************************         
000200*    ALRTTAB  --  ACCOUNT MANAGER / MONTHLY BUDGET TABLES                 
000300*    ACCOUNT ALERTING SYSTEM                                              
000400*                                                                         
000500*    FIXED LOOK-UP TABLES FOR THE ADD-ACCOUNT-MANAGER AND                 
000600*    ADD-ACCOUNT-MONTHLY-BUDGET RULES.  THE ORIGINAL ONLINE               
000700*    ALERTING SYSTEM PICKS AN ENTRY AT RANDOM; A BATCH RUN HAS            
000800*    TO GIVE THE SAME ANSWER EVERY TIME IT IS RERUN, SO THESE             
000900*    ARE SELECTED ROUND-ROBIN BY WS-ROW-SEQ-NO INSTEAD -- SEE             
001000*    2200-RULE-ACCOUNT-MGR AND 2300-RULE-MONTHLY-BUDGET IN                
001100*    ALRTRULE.  A REAL CRM LOOK-UP IS A CARRIED-OVER TODO FROM            
001200*    THE ORIGINAL SYSTEM, NOT SOMETHING THIS JOB DOES TODAY.              
001300*                                                                         
001400*    CHANGE LOG                                                           
001500*    DATE     BY    REQUEST    DESCRIPTION                                
001600*    -------- ----- ---------- ------------------------------             
001700*    06/19/95 LJT   AW-0033    ORIGINAL TABLE - TWO MANAGERS              
001800*    02/08/96 LJT   AW-0040    ADDED MONTHLY BUDGET TABLE                 
001900*    09/23/98 PDW   AW-0051    NO CHANGE - REVIEWED WHEN ALERT-           
002000*                              MESSAGE TEMPLATE STAMP WAS ADDED           
002100*    12/29/98 PDW   AW-0058    Y2K - CONFIRMED TABLE VALUES CARRY         
002200*                              NO 2-DIGIT YEAR DATA                       
002300*    03/11/99 PDW   AW-0061    NO CHANGE - REVIEWED WHEN UPSI-0           
002400*                              RERUN SWITCH WAS ADDED                     
002500*    07/19/99 TJR   AW-0063    CORRECTED TRAILING BLANK IN JOSH G.        
002600*                              EMAIL VALUE LITERAL                        
002700*    11/30/99 PDW   AW-0066    NO CHANGE - REVIEWED WHEN MONTHLY-         
002800*                              BUDGET-TXT WIDTH GREW TO X(7)              
002900*    02/14/00 PDW   AW-0069    Y2K FOLLOW-UP - CONFIRMED BUDGET           
003000*                              ENTRY AMOUNTS UNCHANGED BY ROLLOVER        
003100*    08/30/00 LJT   AW-0071    VERIFIED ENTRY COUNT AGAINST THE           
003200*                              WS-MGR-TABLE OCCURS 2 IN ALRTACT           
003300*    06/05/01 LJT   AW-0074    NO CHANGE - REVIEWED WHEN CAMPAIGN-        
003400*                              NAME WIDTH GREW TO X(100)                  
003500*****************************************************************         
003600 01  WS-ACCT-MGR-TABLE-VALUES.                                            
003700     05  FILLER                        PIC X(50)                          
003800             VALUE 'JOSH G.'.                                             
003900     05  FILLER                        PIC X(100)                         
004000             VALUE 'josh@example.com'.                                    
004100     05  FILLER                        PIC X(50)                          
004200             VALUE 'MICHAEL F.'.                                          
004300     05  FILLER                        PIC X(100)                         
004400             VALUE 'michael@example.com'.                                 
004500 01  WS-ACCT-MGR-TABLE-RDF REDEFINES                                      
004600         WS-ACCT-MGR-TABLE-VALUES.                                        
004700     05  WS-ACCT-MGR-RDF-ENTRY OCCURS 2 TIMES                             
004800             INDEXED BY WS-ACCT-MGR-IDX.                                  
004900         10  WS-ACCT-MGR-RDF-NAME      PIC X(50).                         
005000         10  WS-ACCT-MGR-RDF-EMAIL     PIC X(100).                        
005100 01  WS-BUDGET-TABLE-VALUES.                                              
005200     05  FILLER                    PIC 9(7) COMP-3 VALUE 0.               
005300     05  FILLER                    PIC 9(7) COMP-3 VALUE 50.              
005400     05  FILLER                    PIC 9(7) COMP-3 VALUE 100.             
005500 01  WS-BUDGET-TABLE REDEFINES WS-BUDGET-TABLE-VALUES.                    
005600     05  WS-BUDGET-ENTRY           PIC 9(7) COMP-3                        
005700             OCCURS 3 TIMES INDEXED BY WS-BUDGET-IDX.                     
